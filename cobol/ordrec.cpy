000100******************************************************************00000100
000200* SKY RESTAURANT SYSTEMS - BATCH REPORTING SUBSYSTEM              00000200
000300*                                                                 00000300
000400* COPY MEMBER:  ORDREC                                            00000400
000500*                                                                 00000500
000600* DESCRIPTION:  CUSTOMER ORDER RECORD - ONE ENTRY PER ORDER TAKEN 00000600
000700*               BY THE ORDER ENTRY FRONT END.  THIS IS THE INPUT  00000700
000800*               RECORD TO THE DAILY TURNOVER (REVENUE) REPORTING  00000800
000900*               JOB, PROGRAM TURNOVR.  FILE MUST BE PRESENTED IN  00000900
001000*               ASCENDING ORD-DATE SEQUENCE.                      00001000
001100*                                                                 00001100
001200* MAINTENANCE HISTORY                                             00001200
001300*   DATE     BY    TICKET     DESCRIPTION                         00001300
001400*   -------- ----- ---------- ----------------------------------  00001400
001500*   03/14/89 DWS   IS-0502    ORIGINAL COPY MEMBER.               00001500
001600*   11/02/91 DWS   IS-0561    ADDED ORD-TIME BREAKOUT REDEFINES   00001600
001700*                              FOR THE SHIFT-ANALYSIS EXTRACT.    00001700
001800*   09/08/98 PLC   IS-0390    Y2K - ORD-DATE ALREADY CARRIES A    00001800
001900*                              4-DIGIT CENTURY/YEAR, NO CHANGE    00001900
002000*                              REQUIRED TO THIS MEMBER.           00002000
002100******************************************************************00002100
002200                                                                  00002200
002300 01  ORD-RECORD.                                                  00002300
002400     05  ORD-ID                   PIC 9(10).                      00002400
002500     05  ORD-STATUS               PIC 9(01).                      00002500
002600         88  ORD-STATUS-COMPLETE          VALUE 5.                00002600
002700     05  ORD-DATE                 PIC 9(08).                      00002700
002800     05  ORD-DATE-GROUP REDEFINES ORD-DATE.                       00002800
002900         10  ORD-DATE-CCYY            PIC 9(04).                  00002900
003000         10  ORD-DATE-MM              PIC 9(02).                  00003000
003100         10  ORD-DATE-DD              PIC 9(02).                  00003100
003200     05  ORD-TIME                 PIC 9(06).                      00003200
003300     05  ORD-TIME-GROUP REDEFINES ORD-TIME.                       00003300
003400         10  ORD-TIME-HH              PIC 9(02).                  00003400
003500         10  ORD-TIME-MM              PIC 9(02).                  00003500
003600         10  ORD-TIME-SS              PIC 9(02).                  00003600
003700     05  ORD-AMOUNT               PIC S9(7)V99 COMP-3.            00003700
003800     05  FILLER                   PIC X(05).                      00003800
