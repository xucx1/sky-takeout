000100******************************************************************00000100
000200* SKY RESTAURANT SYSTEMS - BATCH REPORTING SUBSYSTEM              00000200
000300*                                                                 00000300
000400* COPY MEMBER:  TURNREC                                           00000400
000500*                                                                 00000500
000600* DESCRIPTION:  TURNOVER REPORT LINE - ONE ROW PER CALENDAR       00000600
000700*               DAY COVERED BY A TURNOVR RUN.  OUTPUT TO THE      00000700
000800*               TURNOVER-REPORT-FILE (DD TURNFILE) IN ASCENDING   00000800
000900*               RPT-DATE SEQUENCE, ONE ROW PER DAY WHETHER OR     00000900
001000*               NOT THE DAY HAD ANY COMPLETED ORDERS.             00001000
001100*                                                                 00001100
001200* MAINTENANCE HISTORY                                             00001200
001300*   DATE     BY    TICKET     DESCRIPTION                         00001300
001400*   -------- ----- ---------- ----------------------------------  00001400
001500*   10/02/89 JRS   IS-0502    ORIGINAL COPY MEMBER.               00001500
001600******************************************************************00001600
001700                                                                  00001700
001800 01  TURNOVER-REC.                                                00001800
001900     05  RPT-DATE                 PIC 9(08).                      00001900
002000     05  RPT-TURNOVER             PIC S9(7)V99 COMP-3.            00002000
002100     05  FILLER                   PIC X(05).                      00002100
