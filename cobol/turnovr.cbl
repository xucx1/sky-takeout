000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF SKY RESTAURANT SYSTEMS         00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    TURNOVR.                                          00000600
000700 AUTHOR.        J R SAYLES.                                       00000700
000800 INSTALLATION.  SKY RESTAURANT SYSTEMS - BATCH PROCESSING.        00000800
000900 DATE-WRITTEN.  10/02/89.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200******************************************************************00001200
001300* PROGRAM:  TURNOVR                                               00001300
001400*                                                                 00001400
001500* READS THE DAILY ORDER FILE (DD ORDFILE) AND PRODUCES A DAILY    00001500
001600* TURNOVER (REVENUE) REPORT FOR EVERY CALENDAR DATE IN A          00001600
001700* REQUESTED DATE RANGE.  ONE REPORT LINE IS WRITTEN FOR EACH      00001700
001800* DAY IN THE RANGE WHETHER OR NOT ANY COMPLETED ORDERS WERE       00001800
001900* TAKEN THAT DAY - A DAY WITH NO COMPLETED ORDERS REPORTS A       00001900
002000* TURNOVER OF ZERO, IT IS NOT DROPPED FROM THE REPORT.            00002000
002100*                                                                 00002100
002200* ONLY ORDERS WITH ORD-STATUS = 5 (COMPLETE) CONTRIBUTE TO THE    00002200
002300* DAY'S TURNOVER.  ORD-TIME IS CARRIED ON THE RECORD BUT IS NOT   00002300
002400* COMPARED - THE CALENDAR DAY IS DETERMINED SOLELY BY ORD-DATE.   00002400
002500*                                                                 00002500
002600* THE ORDER FILE MUST BE PRESENTED IN ASCENDING ORD-DATE          00002600
002700* SEQUENCE (SORTED AHEAD OF THIS JOB STEP).  THIS PROGRAM MAKES   00002700
002800* A SINGLE FORWARD PASS AGAINST IT, MATCHING ORDER DATES TO       00002800
002900* REPORT DATES THE SAME WAY SAM1 MATCHES TRANSACTION KEYS TO      00002900
003000* MASTER KEYS - NO FILE IS REREAD AND NO SORT IS REQUIRED.        00003000
003100*                                                                 00003100
003200* INPUT PARAMETER CARD (READ FROM SYSIN):                         00003200
003300*     WS-PARM-BEGIN-DATE   CCYYMMDD - FIRST DAY OF REPORT RANGE   00003300
003400*     WS-PARM-END-DATE     CCYYMMDD - LAST  DAY OF REPORT RANGE   00003400
003500* ON A BAD PARM CARD OR A FILE-OPEN FAILURE THIS PROGRAM GOES     00003500
003600* TO 1000-ERROR-RTN THE SAME AS CALCCOST DOES - DO NOT REMOVE     00003600
003700* THAT PARAGRAPH WITHOUT CHECKING FOR OTHER GO TO'S INTO IT.      00003700
003800******************************************************************00003800
003900* CHANGE LOG                                                      00003900
004000*                                                                 00004000
004100*   DATE     BY    TICKET     DESCRIPTION                         00004100
004200*   -------- ----- ---------- ----------------------------------  00004200
004300*   10/02/89 JRS   IS-0502    ORIGINAL PROGRAM.                   00004300
004400*   04/17/90 JRS   IS-0558    CORRECTED DAYS-IN-MONTH TABLE FOR   00004400
004500*                              FEBRUARY IN LEAP YEARS.            00004500
004600*   01/09/92 DWS   IS-0701    ADDED CONTROL-TOTAL TRAILER TO      00004600
004700*                              MATCH THE SAM1-STYLE STATS         00004700
004800*                              REPORT FORMAT.                     00004800
004900*   08/30/94 DWS   IS-0833    FIXED ABEND WHEN P-BEGIN-DATE AND   00004900
005000*                              P-END-DATE FELL IN DIFFERENT       00005000
005100*                              CENTURIES (SUBSCRIPT WAS GOING     00005100
005200*                              NEGATIVE ON THE DATE TABLE).       00005200
005300*   06/11/96 PLC   IS-0975    PERFORMANCE - ELIMINATED REREAD OF  00005300
005400*                              THE ORDER FILE FOR EACH REPORT     00005400
005500*                              DATE; NOW A SINGLE FORWARD PASS.   00005500
005600*   09/08/98 PLC   IS-0390    Y2K REVIEW - ORD-DATE AND THE       00005600
005700*                              PARM-CARD DATES ALREADY CARRY A    00005700
005800*                              4-DIGIT CENTURY.  DAYS-IN-MONTH    00005800
005900*                              LEAP TEST CONFIRMED GOOD THROUGH   00005900
006000*                              THE YEAR 2099.                     00006000
006100*   02/02/00 PLC   IS-1006    Y2K - VERIFIED IN PRODUCTION ON     00006100
006200*                              THE 01/01/2000 ROLLOVER RUN.       00006200
006300*   07/19/01 DWS   IS-1133    ADDED WS-PARM-END-DATE < BEGIN      00006300
006400*                              DATE EDIT - PRIOR VERSION RAN A    00006400
006500*                              ZERO-LINE REPORT INSTEAD OF        00006500
006600*                              REJECTING THE PARM CARD.           00006600
006700*   03/03/03 DWS   IS-1244    REWORKED 110-EDIT-PARAMETERS AND    00006700
006800*                              700-OPEN-FILES TO FALL THROUGH     00006800
006900*                              TO 1000-ERROR-RTN (CALCCOST        00006900
007000*                              STYLE) INSTEAD OF STOP RUN IN      00007000
007100*                              PLACE - ONE ABEND PARAGRAPH NOW,   00007100
007200*                              PER THE SHOP STANDARD.             00007200
007300******************************************************************00007300
007400 ENVIRONMENT DIVISION.                                            00007400
007500 CONFIGURATION SECTION.                                           00007500
007600 SOURCE-COMPUTER.  IBM-370.                                       00007600
007700 OBJECT-COMPUTER.  IBM-370.                                       00007700
007800 SPECIAL-NAMES.                                                   00007800
007900     C01 IS TOP-OF-FORM.                                          00007900
008000 INPUT-OUTPUT SECTION.                                            00008000
008100 FILE-CONTROL.                                                    00008100
008200                                                                  00008200
008300     SELECT ORDER-FILE ASSIGN TO ORDFILE                          00008300
008400         ORGANIZATION IS SEQUENTIAL                               00008400
008500         ACCESS IS SEQUENTIAL                                     00008500
008600         FILE STATUS  IS  WS-ORDFILE-STATUS.                      00008600
008700                                                                  00008700
008800     SELECT TURNOVER-REPORT-FILE ASSIGN TO TURNFILE               00008800
008900         ORGANIZATION IS SEQUENTIAL                               00008900
009000         ACCESS IS SEQUENTIAL                                     00009000
009100         FILE STATUS  IS  WS-TURNFILE-STATUS.                     00009100
009200                                                                  00009200
009300     SELECT PRINT-FILE ASSIGN TO RPTFILE                          00009300
009400         ORGANIZATION IS SEQUENTIAL                               00009400
009500         ACCESS IS SEQUENTIAL                                     00009500
009600         FILE STATUS  IS  WS-RPTFILE-STATUS.                      00009600
009700******************************************************************00009700
009800 DATA DIVISION.                                                   00009800
009900 FILE SECTION.                                                    00009900
010000                                                                  00010000
010100 FD  ORDER-FILE                                                   00010100
010200     RECORDING MODE IS F                                          00010200
010300     BLOCK CONTAINS 0 RECORDS.                                    00010300
010400 COPY ORDREC.                                                     00010400
010500                                                                  00010500
010600 FD  TURNOVER-REPORT-FILE                                         00010600
010700     RECORDING MODE IS F                                          00010700
010800     BLOCK CONTAINS 0 RECORDS.                                    00010800
010900 COPY TURNREC.                                                    00010900
011000                                                                  00011000
011100 FD  PRINT-FILE                                                   00011100
011200     RECORDING MODE IS F.                                         00011200
011300 01  REPORT-RECORD              PIC X(132).                       00011300
011400******************************************************************00011400
011500 WORKING-STORAGE SECTION.                                         00011500
011600******************************************************************00011600
011700*                                                                 00011700
011800* STANDALONE SCALAR WORK FIELDS - SHOP CONVENTION IS 77-LEVEL     00011800
011900* ITEMS FOR ONE-OF-A-KIND COUNTERS/SWITCHES (SEE WRKSFINL).       00011900
012000 77  WS-ABEND-RC                 PIC S9(4) COMP VALUE ZERO.       00012000
012100 77  WS-LINE-COUNT               PIC S9(4) COMP VALUE ZERO.       00012100
012200*                                                                 00012200
012300 01  SYSTEM-DATE-AND-TIME.                                        00012300
012400     05  CURRENT-DATE.                                            00012400
012500         10  CURRENT-YEAR            PIC 9(2).                    00012500
012600         10  CURRENT-MONTH           PIC 9(2).                    00012600
012700         10  CURRENT-DAY             PIC 9(2).                    00012700
012800     05  CURRENT-TIME.                                            00012800
012900         10  CURRENT-HOUR            PIC 9(2).                    00012900
013000         10  CURRENT-MINUTE          PIC 9(2).                    00013000
013100         10  CURRENT-SECOND          PIC 9(2).                    00013100
013200         10  CURRENT-HNDSEC          PIC 9(2).                    00013200
013300     05  FILLER                  PIC X(01) VALUE SPACE.           00013300
013400*                                                                 00013400
013500 01  WS-FIELDS.                                                   00013500
013600     05  WS-ORDFILE-STATUS       PIC X(2)  VALUE SPACES.          00013600
013700     05  WS-TURNFILE-STATUS      PIC X(2)  VALUE SPACES.          00013700
013800     05  WS-RPTFILE-STATUS       PIC X(2)  VALUE SPACES.          00013800
013900     05  WS-ORDER-EOF-SW         PIC X     VALUE 'N'.             00013900
014000         88  WS-ORDER-EOF                VALUE 'Y'.               00014000
014100         88  WS-ORDER-NOT-EOF            VALUE 'N'.               00014100
014200     05  FILLER                  PIC X(05) VALUE SPACES.          00014200
014300*                                                                 00014300
014400 01  WS-ERROR-FIELDS.                                             00014400
014500     05  WS-ERROR-MSG            PIC X(50) VALUE SPACES.          00014500
014600     05  WS-ERROR-FILE-STATUS    PIC X(02) VALUE SPACES.          00014600
014700     05  FILLER                  PIC X(05) VALUE SPACES.          00014700
014800*                                                                 00014800
014900 01  WS-PARM-CARD.                                                00014900
015000     05  WS-PARM-TEXT            PIC X(20) VALUE SPACES.          00015000
015100 01  WS-PARM-FIELDS REDEFINES WS-PARM-CARD.                       00015100
015200     05  WS-PARM-BEGIN-DATE      PIC 9(08).                       00015200
015300     05  WS-PARM-END-DATE        PIC 9(08).                       00015300
015400     05  FILLER                  PIC X(04).                       00015400
015500*                                                                 00015500
015600 01  WS-WORK-DATE             PIC 9(08) VALUE ZEROS.              00015600
015700 01  WS-WORK-DATE-GROUP REDEFINES WS-WORK-DATE.                   00015700
015800     05  WS-WORK-CCYY            PIC 9(04).                       00015800
015900     05  WS-WORK-MM              PIC 9(02).                       00015900
016000     05  WS-WORK-DD              PIC 9(02).                       00016000
016100*                                                                 00016100
016200 01  WS-DATE-WORK-AREAS.                                          00016200
016300     05  WS-LEAP-YEAR-SW         PIC X     VALUE 'N'.             00016300
016400         88  WS-LEAP-YEAR                VALUE 'Y'.               00016400
016500     05  WS-CUR-MONTH-MAX-DAY    PIC 9(02) COMP VALUE ZERO.       00016500
016600     05  WS-DIV-RESULT           PIC S9(08) COMP VALUE ZERO.      00016600
016700     05  WS-DIV-REMAINDER        PIC S9(08) COMP VALUE ZERO.      00016700
016800     05  WS-DAYS-IN-MONTH-TABLE.                                  00016800
016900         10  FILLER                 PIC 9(02) VALUE 31.           00016900
017000         10  FILLER                 PIC 9(02) VALUE 28.           00017000
017100         10  FILLER                 PIC 9(02) VALUE 31.           00017100
017200         10  FILLER                 PIC 9(02) VALUE 30.           00017200
017300         10  FILLER                 PIC 9(02) VALUE 31.           00017300
017400         10  FILLER                 PIC 9(02) VALUE 30.           00017400
017500         10  FILLER                 PIC 9(02) VALUE 31.           00017500
017600         10  FILLER                 PIC 9(02) VALUE 31.           00017600
017700         10  FILLER                 PIC 9(02) VALUE 30.           00017700
017800         10  FILLER                 PIC 9(02) VALUE 31.           00017800
017900         10  FILLER                 PIC 9(02) VALUE 30.           00017900
018000         10  FILLER                 PIC 9(02) VALUE 31.           00018000
018100     05  WS-DAYS-TABLE REDEFINES WS-DAYS-IN-MONTH-TABLE.          00018100
018200         10  WS-DAYS-THIS-MONTH     PIC 9(02) OCCURS 12 TIMES.    00018200
018300     05  FILLER                  PIC X(01) VALUE SPACE.           00018300
018400*                                                                 00018400
018500 01  WS-RPT-DATE-TABLE.                                           00018500
018600     05  WS-RPT-DATE-ENTRY       PIC 9(08) OCCURS 3660 TIMES.     00018600
018700     05  FILLER                  PIC X(01) VALUE SPACE.           00018700
018800*                                                                 00018800
018900 01  WS-COUNTERS.                                                 00018900
019000     05  WS-DATE-COUNT           PIC S9(05) COMP VALUE ZERO.      00019000
019100     05  WS-DATE-IX              PIC S9(05) COMP VALUE ZERO.      00019100
019200     05  FILLER                  PIC X(01) VALUE SPACE.           00019200
019300*                                                                 00019300
019400 01  WS-ACCUMULATORS.                                             00019400
019500     05  WS-CURRENT-RPT-DATE     PIC 9(08) VALUE ZEROS.           00019500
019600     05  DAY-TURNOVER            PIC S9(7)V99 COMP-3 VALUE ZERO.  00019600
019700     05  REPORT-GRAND-TOTAL      PIC S9(7)V99 COMP-3 VALUE ZERO.  00019700
019800     05  REPORT-DAY-COUNT        PIC S9(05) COMP VALUE ZERO.      00019800
019900     05  FILLER                  PIC X(01) VALUE SPACE.           00019900
020000*                                                                 00020000
020100 01  WS-SAVED-ORDER.                                              00020100
020200     05  WS-SAVED-ORD-DATE       PIC 9(08) VALUE HIGH-VALUES.     00020200
020300     05  WS-SAVED-ORD-STATUS     PIC 9(01) VALUE ZERO.            00020300
020400         88  WS-SAVED-ORD-COMPLETE       VALUE 5.                 00020400
020500     05  WS-SAVED-ORD-AMOUNT     PIC S9(7)V99 COMP-3 VALUE ZERO.  00020500
020600     05  FILLER                  PIC X(05) VALUE SPACES.          00020600
020700*                                                                 00020700
020800*        *******************                                      00020800
020900*            report lines                                         00020900
021000*        *******************                                      00021000
021100 01  RPT-HEADER1.                                                 00021100
021200     05  FILLER                  PIC X(40)                        00021200
021300         VALUE 'SKY RESTAURANT SYSTEMS  DAILY TURNOVER  '.        00021300
021400     05  FILLER                  PIC X(07) VALUE 'REPORT '.       00021400
021500     05  FILLER                  PIC X(06) VALUE 'DATE: '.        00021500
021600     05  RPT-HDR-MM              PIC 99.                          00021600
021700     05  FILLER                  PIC X     VALUE '/'.             00021700
021800     05  RPT-HDR-DD              PIC 99.                          00021800
021900     05  FILLER                  PIC X     VALUE '/'.             00021900
022000     05  RPT-HDR-YY              PIC 99.                          00022000
022100     05  FILLER                  PIC X(20)                        00022100
022200         VALUE ' (MM/DD/YY)   TIME: '.                            00022200
022300     05  RPT-HDR-HH              PIC 99.                          00022300
022400     05  FILLER                  PIC X     VALUE ':'.             00022400
022500     05  RPT-HDR-MIN             PIC 99.                          00022500
022600     05  FILLER                  PIC X     VALUE ':'.             00022600
022700     05  RPT-HDR-SS              PIC 99.                          00022700
022800     05  FILLER                  PIC X(42) VALUE SPACES.          00022800
022900*                                                                 00022900
023000 01  RPT-COL-HDR1.                                                00023000
023100     05  FILLER                  PIC X(04) VALUE SPACES.          00023100
023200     05  FILLER                  PIC X(08) VALUE 'DATE'.          00023200
023300     05  FILLER                  PIC X(12) VALUE SPACES.          00023300
023400     05  FILLER                  PIC X(10) VALUE 'TURNOVER'.      00023400
023500     05  FILLER                  PIC X(98) VALUE SPACES.          00023500
023600*                                                                 00023600
023700 01  RPT-DETAIL-LINE.                                             00023700
023800     05  FILLER                  PIC X(04) VALUE SPACES.          00023800
023900     05  RPT-PRT-DATE            PIC 9(08).                       00023900
024000     05  FILLER                  PIC X(08) VALUE SPACES.          00024000
024100     05  RPT-PRT-TURNOVER        PIC -9999999.99.                 00024100
024200     05  FILLER                  PIC X(101) VALUE SPACES.         00024200
024300*                                                                 00024300
024400 01  RPT-STATS-HDR1.                                              00024400
024500     05  FILLER                  PIC X(26)                        00024500
024600         VALUE 'CONTROL TOTALS:           '.                      00024600
024700     05  FILLER                  PIC X(106) VALUE SPACES.         00024700
024800*                                                                 00024800
024900 01  RPT-STATS-DETAIL1.                                           00024900
025000     05  FILLER                  PIC X(26) VALUE                  00025000
025100         'REPORT-DAY-COUNT . . . . '.                             00025100
025200     05  RPT-STATS-DAY-COUNT     PIC ZZZ,ZZ9.                     00025200
025300     05  FILLER                  PIC X(99) VALUE SPACES.          00025300
025400*                                                                 00025400
025500 01  RPT-STATS-DETAIL2.                                           00025500
025600     05  FILLER                  PIC X(26) VALUE                  00025600
025700         'REPORT-GRAND-TOTAL . . . '.                             00025700
025800     05  RPT-STATS-GRAND-TOTAL   PIC -,---,--9.99.                00025800
025900     05  FILLER                  PIC X(94) VALUE SPACES.          00025900
026000******************************************************************00026000
026100 PROCEDURE DIVISION.                                              00026100
026200******************************************************************00026200
026300*                                                                 00026300
026400 000-MAIN-PROCESS.                                                00026400
026500     ACCEPT CURRENT-DATE FROM DATE.                               00026500
026600     ACCEPT CURRENT-TIME FROM TIME.                               00026600
026700     DISPLAY 'TURNOVR STARTED DATE = ' CURRENT-MONTH '/'          00026700
026800         CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.             00026800
026900     DISPLAY '             TIME = ' CURRENT-HOUR ':'              00026900
027000         CURRENT-MINUTE ':' CURRENT-SECOND.                       00027000
027100*                                                                 00027100
027200     PERFORM 100-INITIALIZE THRU 100-EXIT .                       00027200
027300     PERFORM 200-BUILD-DATE-TABLE .                               00027300
027400     PERFORM 700-OPEN-FILES THRU 700-EXIT .                       00027400
027500     PERFORM 800-PRINT-REPORT-HEADER .                            00027500
027600     PERFORM 730-READ-ORDER-FILE .                                00027600
027700*                                                                 00027700
027800     PERFORM 300-PROCESS-REPORT-DATES                             00027800
027900         VARYING WS-DATE-IX FROM 1 BY 1                           00027900
028000         UNTIL WS-DATE-IX > WS-DATE-COUNT .                       00028000
028100*                                                                 00028100
028200     PERFORM 850-PRINT-CONTROL-TOTALS .                           00028200
028300     PERFORM 790-CLOSE-FILES .                                    00028300
028400*                                                                 00028400
028500     MOVE ZERO TO RETURN-CODE .                                   00028500
028600     GOBACK .                                                     00028600
028700*                                                                 00028700
028800*                                                                 00028800
028900 100-INITIALIZE.                                                  00028900
029000     ACCEPT WS-PARM-CARD .                                        00029000
029100     PERFORM 110-EDIT-PARAMETERS THRU 110-EXIT .                  00029100
029200 100-EXIT.                                                        00029200
029300     EXIT .                                                       00029300
029400*                                                                 00029400
029500 110-EDIT-PARAMETERS.                                             00029500
029600     IF WS-PARM-BEGIN-DATE = ZERO OR WS-PARM-END-DATE = ZERO      00029600
029700         MOVE 'MISSING BEGIN OR END DATE ON PARM CARD' TO         00029700
029800             WS-ERROR-MSG                                         00029800
029900         MOVE 16 TO WS-ABEND-RC                                   00029900
030000         GO TO 1000-ERROR-RTN                                     00030000
030100     END-IF .                                                     00030100
030200     IF WS-PARM-BEGIN-DATE > WS-PARM-END-DATE                     00030200
030300         MOVE 'PARM-CARD BEGIN DATE IS AFTER THE END DATE' TO     00030300
030400             WS-ERROR-MSG                                         00030400
030500         MOVE 16 TO WS-ABEND-RC                                   00030500
030600         GO TO 1000-ERROR-RTN                                     00030600
030700     END-IF .                                                     00030700
030800 110-EXIT.                                                        00030800
030900     EXIT .                                                       00030900
031000*                                                                 00031000
031100 200-BUILD-DATE-TABLE.                                            00031100
031200     MOVE ZERO TO WS-DATE-COUNT .                                 00031200
031300     MOVE WS-PARM-BEGIN-DATE TO WS-WORK-DATE .                    00031300
031400     PERFORM 220-ADD-DATE-TO-TABLE .                              00031400
031500     PERFORM 230-STEP-AND-ADD-DATE                                00031500
031600         UNTIL WS-WORK-DATE = WS-PARM-END-DATE .                  00031600
031700*                                                                 00031700
031800 220-ADD-DATE-TO-TABLE.                                           00031800
031900     ADD 1 TO WS-DATE-COUNT .                                     00031900
032000     MOVE WS-WORK-DATE TO WS-RPT-DATE-ENTRY (WS-DATE-COUNT) .     00032000
032100*                                                                 00032100
032200 230-STEP-AND-ADD-DATE.                                           00032200
032300     PERFORM 250-STEP-ONE-DAY .                                   00032300
032400     PERFORM 220-ADD-DATE-TO-TABLE .                              00032400
032500*                                                                 00032500
032600 250-STEP-ONE-DAY.                                                00032600
032700     PERFORM 260-DETERMINE-LEAP-YEAR .                            00032700
032800     MOVE WS-DAYS-THIS-MONTH (WS-WORK-MM) TO                      00032800
032900         WS-CUR-MONTH-MAX-DAY .                                   00032900
033000     IF WS-WORK-MM = 2 AND WS-LEAP-YEAR                           00033000
033100         MOVE 29 TO WS-CUR-MONTH-MAX-DAY                          00033100
033200     END-IF .                                                     00033200
033300     IF WS-WORK-DD < WS-CUR-MONTH-MAX-DAY                         00033300
033400         ADD 1 TO WS-WORK-DD                                      00033400
033500     ELSE                                                         00033500
033600         MOVE 1 TO WS-WORK-DD                                     00033600
033700         IF WS-WORK-MM < 12                                       00033700
033800             ADD 1 TO WS-WORK-MM                                  00033800
033900         ELSE                                                     00033900
034000             MOVE 1 TO WS-WORK-MM                                 00034000
034100             ADD 1 TO WS-WORK-CCYY                                00034100
034200         END-IF                                                   00034200
034300     END-IF .                                                     00034300
034400*                                                                 00034400
034500 260-DETERMINE-LEAP-YEAR.                                         00034500
034600     MOVE 'N' TO WS-LEAP-YEAR-SW .                                00034600
034700     DIVIDE WS-WORK-CCYY BY 4 GIVING WS-DIV-RESULT                00034700
034800         REMAINDER WS-DIV-REMAINDER .                             00034800
034900     IF WS-DIV-REMAINDER = 0                                      00034900
035000         MOVE 'Y' TO WS-LEAP-YEAR-SW                              00035000
035100         DIVIDE WS-WORK-CCYY BY 100 GIVING WS-DIV-RESULT          00035100
035200             REMAINDER WS-DIV-REMAINDER                           00035200
035300         IF WS-DIV-REMAINDER = 0                                  00035300
035400             MOVE 'N' TO WS-LEAP-YEAR-SW                          00035400
035500             DIVIDE WS-WORK-CCYY BY 400 GIVING WS-DIV-RESULT      00035500
035600                 REMAINDER WS-DIV-REMAINDER                       00035600
035700             IF WS-DIV-REMAINDER = 0                              00035700
035800                 MOVE 'Y' TO WS-LEAP-YEAR-SW                      00035800
035900             END-IF                                               00035900
036000         END-IF                                                   00036000
036100     END-IF .                                                     00036100
036200*                                                                 00036200
036300 300-PROCESS-REPORT-DATES.                                        00036300
036400     MOVE WS-RPT-DATE-ENTRY (WS-DATE-IX) TO WS-CURRENT-RPT-DATE . 00036400
036500     MOVE ZERO TO DAY-TURNOVER .                                  00036500
036600     PERFORM 350-ACCUMULATE-DAY-ORDERS .                          00036600
036700     MOVE WS-CURRENT-RPT-DATE TO RPT-DATE OF TURNOVER-REC .       00036700
036800     MOVE DAY-TURNOVER TO RPT-TURNOVER OF TURNOVER-REC .          00036800
036900     WRITE TURNOVER-REC .                                         00036900
037000     PERFORM 650-PRINT-DETAIL-LINE .                              00037000
037100     ADD 1 TO REPORT-DAY-COUNT .                                  00037100
037200     ADD 1 TO WS-LINE-COUNT .                                     00037200
037300     COMPUTE REPORT-GRAND-TOTAL ROUNDED =                         00037300
037400         REPORT-GRAND-TOTAL + DAY-TURNOVER .                      00037400
037500*                                                                 00037500
037600 350-ACCUMULATE-DAY-ORDERS.                                       00037600
037700     PERFORM 360-APPLY-ORDER-TO-DAY                               00037700
037800         UNTIL WS-ORDER-EOF                                       00037800
037900         OR WS-SAVED-ORD-DATE > WS-CURRENT-RPT-DATE .             00037900
038000*                                                                 00038000
038100 360-APPLY-ORDER-TO-DAY.                                          00038100
038200     IF WS-SAVED-ORD-DATE = WS-CURRENT-RPT-DATE                   00038200
038300         IF WS-SAVED-ORD-COMPLETE                                 00038300
038400             COMPUTE DAY-TURNOVER ROUNDED =                       00038400
038500                 DAY-TURNOVER + WS-SAVED-ORD-AMOUNT               00038500
038600         END-IF                                                   00038600
038700     END-IF .                                                     00038700
038800     PERFORM 730-READ-ORDER-FILE .                                00038800
038900*                                                                 00038900
039000 650-PRINT-DETAIL-LINE.                                           00039000
039100     MOVE WS-CURRENT-RPT-DATE TO RPT-PRT-DATE .                   00039100
039200     MOVE DAY-TURNOVER TO RPT-PRT-TURNOVER .                      00039200
039300     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1 .           00039300
039400*                                                                 00039400
039500 700-OPEN-FILES.                                                  00039500
039600     OPEN INPUT    ORDER-FILE                                     00039600
039700         OUTPUT   TURNOVER-REPORT-FILE                            00039700
039800         PRINT-FILE .                                             00039800
039900     IF WS-ORDFILE-STATUS NOT = '00'                              00039900
040000         MOVE 'ERROR OPENING ORDER FILE' TO WS-ERROR-MSG          00040000
040100         MOVE WS-ORDFILE-STATUS TO WS-ERROR-FILE-STATUS           00040100
040200         MOVE 16 TO WS-ABEND-RC                                   00040200
040300         GO TO 1000-ERROR-RTN                                     00040300
040400     END-IF .                                                     00040400
040500     IF WS-TURNFILE-STATUS NOT = '00'                             00040500
040600         MOVE 'ERROR OPENING TURNOVER REPORT FILE' TO WS-ERROR-MSG00040600
040700         MOVE WS-TURNFILE-STATUS TO WS-ERROR-FILE-STATUS          00040700
040800         MOVE 16 TO WS-ABEND-RC                                   00040800
040900         GO TO 1000-ERROR-RTN                                     00040900
041000     END-IF .                                                     00041000
041100     IF WS-RPTFILE-STATUS NOT = '00'                              00041100
041200         MOVE 'ERROR OPENING PRINT FILE' TO WS-ERROR-MSG          00041200
041300         MOVE WS-RPTFILE-STATUS TO WS-ERROR-FILE-STATUS           00041300
041400         MOVE 16 TO WS-ABEND-RC                                   00041400
041500         GO TO 1000-ERROR-RTN                                     00041500
041600     END-IF .                                                     00041600
041700 700-EXIT.                                                        00041700
041800     EXIT .                                                       00041800
041900*                                                                 00041900
042000 730-READ-ORDER-FILE.                                             00042000
042100     READ ORDER-FILE                                              00042100
042200         AT END                                                   00042200
042300             MOVE 'Y' TO WS-ORDER-EOF-SW                          00042300
042400             MOVE HIGH-VALUES TO WS-SAVED-ORD-DATE                00042400
042500         NOT AT END                                               00042500
042600             MOVE ORD-DATE   TO WS-SAVED-ORD-DATE                 00042600
042700             MOVE ORD-STATUS TO WS-SAVED-ORD-STATUS               00042700
042800             MOVE ORD-AMOUNT TO WS-SAVED-ORD-AMOUNT               00042800
042900     END-READ .                                                   00042900
043000*                                                                 00043000
043100 790-CLOSE-FILES.                                                 00043100
043200     CLOSE ORDER-FILE                                             00043200
043300         TURNOVER-REPORT-FILE                                     00043300
043400         PRINT-FILE .                                             00043400
043500*                                                                 00043500
043600 800-PRINT-REPORT-HEADER.                                         00043600
043700     MOVE CURRENT-YEAR   TO RPT-HDR-YY .                          00043700
043800     MOVE CURRENT-MONTH  TO RPT-HDR-MM .                          00043800
043900     MOVE CURRENT-DAY    TO RPT-HDR-DD .                          00043900
044000     MOVE CURRENT-HOUR   TO RPT-HDR-HH .                          00044000
044100     MOVE CURRENT-MINUTE TO RPT-HDR-MIN .                         00044100
044200     MOVE CURRENT-SECOND TO RPT-HDR-SS .                          00044200
044300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE .            00044300
044400     WRITE REPORT-RECORD FROM RPT-COL-HDR1 AFTER 2 .              00044400
044500*                                                                 00044500
044600 850-PRINT-CONTROL-TOTALS.                                        00044600
044700     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2 .            00044700
044800     MOVE REPORT-DAY-COUNT    TO RPT-STATS-DAY-COUNT .            00044800
044900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL1 AFTER 1 .         00044900
045000     MOVE REPORT-GRAND-TOTAL TO RPT-STATS-GRAND-TOTAL .           00045000
045100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL2 AFTER 1 .         00045100
045200*                                                                 00045200
045300*                                                                 00045300
045400 1000-ERROR-RTN.                                                  00045400
045500     DISPLAY '1000-ERROR-RTN'.                                    00045500
045600     DISPLAY 'TURNOVR - ABEND - ' WS-ERROR-MSG                    00045600
045700         ' ' WS-ERROR-FILE-STATUS .                               00045700
045800     MOVE WS-ABEND-RC TO RETURN-CODE .                            00045800
045900     STOP RUN .                                                   00045900
